000100******************************************************************
000200*                                                                *
000300*    P R D R E C   -   PRODUCT DETAIL REPORT RECORD LAYOUT       *
000400*                                                                *
000500*    ONE OUTPUT RECORD PER CUSTOMER PRODUCT (ACCOUNT, CREDIT     *
000600*    OR DEBIT CARD).  WRITTEN TO FILE PRODRPT BY CUSTRPT         *
000700*    PARAGRAPHS 210- AND 220-.  CARD NUMBERS ARE MASKED (215-)   *
000800*    BEFORE THEY REACH THIS RECORD.                              *
000900*                                                                *
001000*    89/05/06  RGH  ORIGINAL OUTPUT LAYOUT FOR ACCTBAL REPORT.   *
001100*    04/06/18  LMW  ADDED GROWTH FILLER PER DP STANDARDS BULL.   *
001200*                    88-4.  RQ TICKET DP04-0512.                 *
001300******************************************************************
001400 01  RPT-RECORD.
001500*    CUSTOMER THIS PRODUCT LINE BELONGS TO
001600     05  RPT-CUSTOMER-ID              PIC X(12).
001700*    ACCOUNT / CREDIT / DEBIT
001800     05  RPT-PRODUCT-KIND             PIC X(7).
001900         88  RPT-KIND-ACCOUNT              VALUE 'ACCOUNT'.
002000         88  RPT-KIND-CREDIT               VALUE 'CREDIT '.
002100         88  RPT-KIND-DEBIT                VALUE 'DEBIT  '.
002200*    ACCOUNT/CREDIT ID, OR DEBIT CARD ID
002300     05  RPT-PRODUCT-ID               PIC X(12).
002400*    ACCOUNT/CREDIT NUMBER, OR MASKED CARD NUMBER
002500     05  RPT-PRODUCT-NUMBER           PIC X(16).
002600*    NORMALIZED ACCOUNT/CREDIT TYPE - SPACES FOR DEBIT
002700     05  RPT-PRODUCT-TYPE             PIC X(13).
002800*    ACCOUNT/CREDIT BALANCE - ZERO FOR DEBIT
002900     05  RPT-BALANCE                  PIC S9(11)V99.
003000*    COMPLETED TRANSACTIONS ATTACHED TO THIS PRODUCT
003100     05  RPT-TRX-COUNT                PIC 9(5).
003200*    'Y'/'N' - PRODUCT ACTIVE FLAG
003300     05  RPT-ACTIVE                   PIC X(1).
003400*    RESERVED FOR FUTURE REPORT FIELDS - DP STD 88-4
003500     05  FILLER                       PIC X(08).
