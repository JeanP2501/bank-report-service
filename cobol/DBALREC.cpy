000100******************************************************************
000200*                                                                *
000300*    D B A L R E C   -   DEBIT PRIMARY BALANCE RECORD LAYOUT     *
000400*                                                                *
000500*    ONE OUTPUT RECORD PER DEBIT CARD WHOSE PRIMARY ACCOUNT      *
000600*    WAS FOUND.  WRITTEN TO FILE DEBITBAL BY CUSTRPT             *
000700*    PARAGRAPH 410-FIND-PRIMARY-ACCT.  CARDS WHOSE PRIMARY       *
000800*    ACCOUNT CANNOT BE FOUND PRODUCE NO RECORD (SEE 410-).       *
000900*                                                                *
001000*    89/05/06  RGH  ORIGINAL OUTPUT LAYOUT FOR ACCTBAL REPORT.   *
001100*    04/06/18  LMW  ADDED GROWTH FILLER PER DP STANDARDS BULL.   *
001200*                    88-4.  RQ TICKET DP04-0512.                 *
001300******************************************************************
001400 01  DBAL-RECORD.
001500*    DEBIT CARD IDENTIFIER
001600     05  DBAL-DEBIT-ID                PIC X(12).
001700*    PRIMARY ACCOUNT IDENTIFIER
001800     05  DBAL-ACCOUNT-ID              PIC X(12).
001900*    PRIMARY ACCOUNT NUMBER
002000     05  DBAL-ACCOUNT-NUMBER          PIC X(16).
002100*    PRIMARY ACCOUNT TYPE, NORMALIZED
002200     05  DBAL-ACCOUNT-TYPE            PIC X(10).
002300*    PRIMARY ACCOUNT BALANCE - ZERO WHEN MISSING ON THE ACCOUNT
002400     05  DBAL-BALANCE                 PIC S9(11)V99.
002500*    CARD NUMBER, CLEAR (NOT MASKED - INTERNAL RECONCILE FILE)
002600     05  DBAL-CARD-NUMBER             PIC X(16).
002700*    ACCOUNT'S ACTIVE FLAG, NOT THE CARD'S
002800     05  DBAL-ACTIVE                  PIC X(1).
002900*    RESERVED FOR FUTURE RECONCILE FIELDS - DP STD 88-4
003000     05  FILLER                       PIC X(08).
