000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CUSTRPT.
000300 AUTHOR.        R J HALVORSEN.
000400 INSTALLATION.  MIDSTATE SAVINGS BANK - DATA PROCESSING CENTER.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL BANK USE ONLY.
000800*                DISTRIBUTION RESTRICTED TO DATA PROCESSING
000900*                AND INTERNAL AUDIT PERSONNEL.
001000*
001100******************************************************************
001200*  PROGRAM USED TO PRODUCE THE MONTHLY CUSTOMER PRODUCT REPORT.  *
001300*  CUSTRPT CONSOLIDATES EACH CUSTOMER'S DEPOSIT ACCOUNTS, CREDIT *
001400*  PRODUCTS AND DEBIT CARDS, ATTACHES EACH PRODUCT'S COMPLETED   *
001500*  TRANSACTIONS, COMPUTES THE CUSTOMER'S AVERAGE DAILY BALANCE   *
001600*  AND AVERAGE COMMISSION FOR THE RUN PERIOD, AND RESOLVES THE   *
001700*  BALANCE OF THE PRIMARY ACCOUNT BEHIND EACH DEBIT CARD.  IT    *
001800*  WRITES A PRODUCT DETAIL FILE, A CUSTOMER SUMMARY FILE, A      *
001900*  DEBIT PRIMARY BALANCE FILE AND A PRINTED CUSTOMER REPORT.     *
002000*  ALL ERROR AND EXCEPTION CONDITIONS ARE DISPLAYED TO SYSOUT.   *
002100******************************************************************
002200*
002300*  C H A N G E   L O G
002400*
002500*  89/03/14  RGH  ORIGINAL PROGRAM WRITTEN FOR THE ACCTBAL
002600*                 CONSOLIDATED REPORTING PROJECT.  REPLACES THE
002700*                 THREE SEPARATE EXTRACT JOBS (ACCTX01,
002800*                 CREDX01, DEBTX01) WITH ONE CONTROL-BREAK RUN.
002900*  89/05/06  RGH  ADDED PRODUCT DETAIL AND CUSTOMER SUMMARY
003000*                 OUTPUT FILES PER LOAN OPS REQUEST LO-89-014.
003100*  90/01/22  RGH  CARD MASKING RULE ADDED - REG. COMPLIANCE
003200*                 MEMO 89-441.  CLEAR CARD NUMBERS NO LONGER
003300*                 PRINTED ON THE CUSTOMER REPORT.
003400*  91/07/22  RGH  CREDIT PRODUCTS ADDED (PERSONAL / BUSINESS /
003500*                 CREDIT CARD).  REQ FROM LOAN OPS.
003600*  92/02/09  RGH  DEBIT CARD PRIMARY-ACCOUNT BALANCE LOOKUP
003700*                 ADDED (UNIT 4).  REQ FROM CARD OPS CO-92-006.
003800*  93/09/14  RGH  MONTHLY AVERAGE DAILY BALANCE AND AVERAGE
003900*                 COMMISSION CALCULATIONS ADDED PER FEE BILLING
004000*                 REQUEST FB-93-071.  RUN PERIOD NOW SUPPLIED
004100*                 ON THE RUNPARM CARD.
004200*  95/11/03  RGH  ACCOUNT AND CREDIT TYPE NORMALIZATION ADDED -
004300*                 FIELD BRANCHES WERE KEYING "SAVINGS" AND
004400*                 "CURRENT" INTERCHANGEABLY WITH THE STANDARD
004500*                 CODES.  PROBLEM TICKET PT-95-233.
004600*  98/11/02  TCK  YEAR 2000 REMEDIATION.  ALL X(14) TIMESTAMP
004700*                 FIELDS CONFIRMED 4-DIGIT YEAR.  PERIOD MATCH
004800*                 IN 240- NOW COMPARES A 6-DIGIT YYYYMM.  RAN
004900*                 CLEAN AGAINST THE 2000-2001 BRIDGE TEST DECK.
005000*                 Y2K TICKET Y2K-0187.
005100*  99/06/30  TCK  LOOKUP-ERROR COUNT ADDED TO THE END-OF-RUN
005200*                 DIAGNOSTICS - AUDIT FINDING AU-99-052.
005300*  01/08/15  RGH  DEBIT CARDS WITH NO ASSOCIATED ACCOUNT NO
005400*                 LONGER FLAGGED AS AN ERROR CONDITION - THIS
005500*                 IS NORMAL FOR A NEWLY ISSUED CARD.  PT-01-119.
005600*  04/06/18  LMW  GROWTH FILLERS ADDED TO ALL RECORD LAYOUTS
005700*                 PER DP STANDARDS BULLETIN 88-4.  TABLE SIZES
005800*                 REVIEWED, TRX-TABLE RAISED TO 5000 ENTRIES.
005900*                 TICKET DP04-0512.
006000*  06/02/27  LMW  UPSI-0 DETAIL-SUPPRESS SWITCH ADDED FOR THE
006100*                 QUARTER-END HIGH VOLUME RUN - OPERATIONS ASKED
006200*                 FOR A TOTALS-ONLY OPTION.  TICKET OP-06-033.
006300*  07/01/09  LMW  TRX-STATUS COMPARE MADE CASE-INSENSITIVE - A
006400*                 FEEDER FILE FROM THE NEW ONLINE BANKING PLATFORM
006500*                 WAS SENDING MIXED-CASE "Completed" AND DROPPING
006600*                 TRANSACTIONS FROM THE COUNTS.  TICKET PT-04-098.
006700*  09/03/20  LMW  CARD MASKING (215-) NOW REFERENCE-MODIFIES THE
006800*                 LAST 4 BYTES OF TD-DEB-CARD-NUMBER DIRECTLY - THE
006900*                 TABLE HAS NO LAST-4 REDEFINES LIKE DEBTREC DOES
007000*                 AT THE FD LEVEL.  PROBLEM TICKET PT-09-041.
007100*  09/04/02  LMW  GTL-VALUE AND DISP-VALUE WIDENED TO 7 DIGITS TO
007200*                 MATCH THE 9(7) COMP COUNTERS THEY DISPLAY - HIGH
007300*                 VOLUME RUNS WERE TRUNCATING END-OF-RUN TOTALS
007400*                 PAST 99,999/999,999.  TICKET PT-09-042.
007500*  09/06/11  LMW  215- NOW CHECKS FOR A CARD SHORTER THAN 4
007600*                 CHARACTERS BEFORE PULLING THE LAST 4 BYTES -
007700*                 A SHORT CLEAR CARD WAS PICKING UP TRAILING
007800*                 BLANKS INSTEAD OF **** ALONE.  ADDED THE
007900*                 219-FIND-CARD-LENGTH BACK-SCAN AND THE
008000*                 WS-CARD-LEN SCRATCH ITEM.  TICKET PT-09-071.
008100*
008200******************************************************************
008300
008400 ENVIRONMENT DIVISION.
008500
008600 CONFIGURATION SECTION.
008700 SOURCE-COMPUTER.   IBM-390.
008800 OBJECT-COMPUTER.   IBM-390.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM
009100     UPSI-0 ON  STATUS IS DETAIL-LINES-SUPPRESSED
009200            OFF STATUS IS DETAIL-LINES-PRINTED
009300     CLASS ACTIVE-FLAG-CLASS  IS 'Y' 'N'.
009400
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700
009800     SELECT PARM-FILE   ASSIGN TO RUNPARM.
009900     SELECT ACCT-FILE   ASSIGN TO ACCOUNTS.
010000     SELECT CRED-FILE   ASSIGN TO CREDITS.
010100     SELECT DEB-FILE    ASSIGN TO DEBITCRD.
010200     SELECT TRX-FILE    ASSIGN TO TRANSACT.
010300     SELECT PRD-FILE    ASSIGN TO PRODRPT.
010400     SELECT SUM-FILE    ASSIGN TO CUSTSUM.
010500     SELECT DBAL-FILE   ASSIGN TO DEBITBAL.
010600     SELECT PRT-FILE    ASSIGN TO CUSTPRT.
010700
010800 DATA DIVISION.
010900
011000 FILE SECTION.
011100
011200 FD  PARM-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 6 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS PARM-RECORD.
011800 01  PARM-RECORD.
011900     05  PARM-PERIOD                  PIC 9(6).
012000
012100 FD  ACCT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 97 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS ACCT-RECORD.
012700     COPY ACCTREC.
012800
012900 FD  CRED-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 125 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS CRED-RECORD.
013500     COPY CREDREC.
013600
013700 FD  DEB-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 79 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS DEB-RECORD.
014300     COPY DEBTREC.
014400
014500 FD  TRX-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 124 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS TRX-RECORD.
015100     COPY TRXREC.
015200
015300 FD  PRD-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 87 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS RPT-RECORD.
015900     COPY PRDREC.
016000
016100 FD  SUM-FILE
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 84 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS SUM-RECORD.
016700     COPY SUMREC.
016800
016900 FD  DBAL-FILE
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 88 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS DBAL-RECORD.
017500     COPY DBALREC.
017600
017700 FD  PRT-FILE
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD
018000     RECORD CONTAINS 133 CHARACTERS
018100     BLOCK CONTAINS 0 RECORDS
018200     DATA RECORD IS PRT-LINE.
018300 01  PRT-LINE                         PIC X(133).
018400
018500
018600 WORKING-STORAGE SECTION.
018700
018800 01  PROGRAM-INDICATOR-SWITCHES.
018900     05  WS-EOF-PARM-SW               PIC X(3)   VALUE 'NO '.
019000         88  EOF-PARM                             VALUE 'YES'.
019100     05  WS-EOF-ACCT-SW               PIC X(3)   VALUE 'NO '.
019200         88  EOF-ACCT                             VALUE 'YES'.
019300     05  WS-EOF-CRED-SW               PIC X(3)   VALUE 'NO '.
019400         88  EOF-CRED                             VALUE 'YES'.
019500     05  WS-EOF-DEB-SW                PIC X(3)   VALUE 'NO '.
019600         88  EOF-DEB                              VALUE 'YES'.
019700     05  WS-EOF-TRX-SW                PIC X(3)   VALUE 'NO '.
019800         88  EOF-TRX                              VALUE 'YES'.
019900     05  WS-ACCT-FOUND-SW             PIC X(3)   VALUE SPACES.
020000         88  ACCT-FOUND                           VALUE 'YES'.
020100         88  ACCT-NOT-FOUND                       VALUE 'NO '.
020200     05  WS-DAILY-AVAIL-SW            PIC X(3)   VALUE SPACES.
020300         88  DAILY-AVG-AVAILABLE                  VALUE 'YES'.
020400     05  WS-COMM-AVAIL-SW             PIC X(3)   VALUE SPACES.
020500         88  COMM-AVG-AVAILABLE                   VALUE 'YES'.
020600
020700 01  WS-REPORT-CONTROLS.
020800     05  WS-PAGE-COUNT                PIC S9(3)  COMP  VALUE ZERO.
020900     05  WS-LINES-PER-PAGE            PIC S9(2)  COMP  VALUE +48.
021000     05  WS-LINES-USED                PIC S9(2)  COMP  VALUE +49.
021100     05  WS-LINE-SPACING              PIC S9(1)  COMP  VALUE ZERO.
021200
021300 01  WS-BREAK-CONTROLS.
021400     05  WS-CURRENT-CUST-ID           PIC X(12)  VALUE SPACES.
021500     05  WS-PERIOD                    PIC 9(6)   VALUE ZERO.
021600
021700*    IN-MEMORY LOOKUP TABLES - LOADED BY 110- AND 120-.
021800     COPY CUSTTAB.
021900
022000 01  WS-ACCUMULATORS.
022100*    FOR PROGRAM RECORD TRACKING - END OF RUN DIAGNOSTICS
022200     05  WS-CUST-CTR       PIC 9(5)    COMP  VALUE ZERO.
022300     05  WS-PRD-WRTN-CTR   PIC 9(7)    COMP  VALUE ZERO.
022400     05  WS-TRX-READ-CTR   PIC 9(7)    COMP  VALUE ZERO.
022500     05  WS-TRX-ACC-CTR    PIC 9(7)    COMP  VALUE ZERO.
022600     05  WS-DBAL-WRTN-CTR  PIC 9(7)    COMP  VALUE ZERO.
022700     05  WS-LOOKUP-ERR-CTR PIC 9(5)    COMP  VALUE ZERO.
022800     05  WS-ACCT-OVFL-CTR  PIC 9(5)    COMP  VALUE ZERO.
022900     05  WS-CRED-OVFL-CTR  PIC 9(5)    COMP  VALUE ZERO.
023000     05  WS-DEBT-OVFL-CTR  PIC 9(5)    COMP  VALUE ZERO.
023100     05  WS-TRX-OVFL-CTR   PIC 9(5)    COMP  VALUE ZERO.
023200
023300*    FOR CUSTOMER TOTALS - REBUILT AT EACH CONTROL BREAK
023400     05  WS-CUST-ACCT-CTR  PIC 9(5)    COMP  VALUE ZERO.
023500     05  WS-CUST-CRED-CTR  PIC 9(5)    COMP  VALUE ZERO.
023600     05  WS-CUST-DEB-CTR   PIC 9(5)    COMP  VALUE ZERO.
023700     05  WS-CUST-PRD-CTR   PIC 9(5)    COMP  VALUE ZERO.
023800     05  WS-CUST-TOT-TRX   PIC 9(7)    COMP  VALUE ZERO.
023900     05  WS-CUST-ACCT-TRX  PIC 9(7)    COMP  VALUE ZERO.
024000     05  WS-CUST-CRED-TRX  PIC 9(7)    COMP  VALUE ZERO.
024100     05  WS-PRD-TRX-COUNT  PIC 9(5)    COMP  VALUE ZERO.
024200
024300*    FOR THE MONTHLY AVERAGE CALCULATIONS (UNIT 3)
024400     05  WS-DAILY-SUM      PIC S9(13)V99       VALUE ZERO.
024500     05  WS-DAILY-CNT      PIC 9(7)    COMP  VALUE ZERO.
024600     05  WS-DAILY-AVG      PIC S9(11)V99      VALUE ZERO.
024700     05  WS-COMM-SUM       PIC S9(9)V99        VALUE ZERO.
024800     05  WS-COMM-CNT       PIC 9(7)    COMP  VALUE ZERO.
024900     05  WS-COMM-AVG       PIC S9(7)V99       VALUE ZERO.
025000
025100 01  WS-WORK-FIELDS.
025200     05  WS-NORM-ACCT-TYPE PIC X(13)  VALUE SPACES.
025300     05  WS-NORM-CRED-TYPE PIC X(13)  VALUE SPACES.
025400     05  WS-LOOKUP-ACCT-ID PIC X(12)  VALUE SPACES.
025500     05  WS-LOOKUP-CRED-ID PIC X(12)  VALUE SPACES.
025600
025700*    STANDALONE SCRATCH ITEM FOR 215- CARD MASKING LENGTH SCAN.
025800 77  WS-CARD-LEN           PIC S9(4)  COMP  VALUE ZERO.
025900
026000* PROGRAM REPORT LINES.
026100
026200 01  HL-HEADER-1.
026300     05  FILLER            PIC X(1)   VALUE SPACES.
026400     05  FILLER            PIC X(9)   VALUE 'CUSTRPT -'.
026500     05  FILLER            PIC X(1)   VALUE SPACES.
026600     05  FILLER            PIC X(30)
026700                  VALUE 'MONTHLY CUSTOMER PRODUCT RPT  '.
026800     05  FILLER            PIC X(7)   VALUE 'PERIOD '.
026900     05  HL-PERIOD         PIC 9(6).
027000     05  FILLER            PIC X(51)  VALUE SPACES.
027100     05  FILLER            PIC X(5)   VALUE 'PAGE '.
027200     05  HL-PAGE-NO        PIC ZZZ.
027300     05  FILLER            PIC X(11)  VALUE SPACES.
027400
027500 01  HL-HEADER-2.
027600     05  FILLER            PIC X(3)   VALUE SPACES.
027700     05  FILLER            PIC X(13)  VALUE 'CUSTOMER ID: '.
027800     05  HL-CUST-ID        PIC X(12).
027900     05  FILLER            PIC X(105) VALUE SPACES.
028000
028100 01  HL-HEADER-3.
028200     05  FILLER            PIC X(3)   VALUE SPACES.
028300     05  FILLER            PIC X(4)   VALUE 'KIND'.
028400     05  FILLER            PIC X(6)   VALUE SPACES.
028500     05  FILLER            PIC X(9)   VALUE 'PRODUCT ID'.
028600     05  FILLER            PIC X(4)   VALUE SPACES.
028700     05  FILLER            PIC X(6)   VALUE 'NUMBER'.
028800     05  FILLER            PIC X(11)  VALUE SPACES.
028900     05  FILLER            PIC X(4)   VALUE 'TYPE'.
029000     05  FILLER            PIC X(10)  VALUE SPACES.
029100     05  FILLER            PIC X(7)   VALUE 'BALANCE'.
029200     05  FILLER            PIC X(9)   VALUE SPACES.
029300     05  FILLER            PIC X(3)   VALUE 'TRX'.
029400     05  FILLER            PIC X(4)   VALUE SPACES.
029500     05  FILLER            PIC X(3)   VALUE 'ACT'.
029600     05  FILLER            PIC X(30)  VALUE SPACES.
029700
029800 01  DL-DETAIL.
029900     05  FILLER            PIC X(3)   VALUE SPACES.
030000     05  KIND-DL           PIC X(7).
030100     05  FILLER            PIC X(2)   VALUE SPACES.
030200     05  PRDID-DL          PIC X(12).
030300     05  FILLER            PIC X(2)   VALUE SPACES.
030400     05  NUMBER-DL         PIC X(16).
030500     05  FILLER            PIC X(2)   VALUE SPACES.
030600     05  TYPE-DL           PIC X(13).
030700     05  FILLER            PIC X(2)   VALUE SPACES.
030800     05  BALANCE-DL        PIC Z,ZZZ,ZZZ,ZZ9.99-.
030900     05  FILLER            PIC X(2)   VALUE SPACES.
031000     05  TRXCNT-DL         PIC ZZZZ9.
031100     05  FILLER            PIC X(2)   VALUE SPACES.
031200     05  ACTIVE-DL         PIC X(1).
031300     05  FILLER            PIC X(20)  VALUE SPACES.
031400
031500 01  TL-CUST-TOTAL.
031600     05  FILLER            PIC X(3)   VALUE SPACES.
031700     05  FILLER            PIC X(23)
031800                  VALUE 'TOTALS FOR CUSTOMER   '.
031900     05  CUST-ID-TL        PIC X(12).
032000     05  FILLER            PIC X(3)   VALUE SPACES.
032100     05  FILLER            PIC X(4)   VALUE 'ACT='.
032200     05  ACCTS-TL          PIC ZZ9.
032300     05  FILLER            PIC X(4)   VALUE ' CR='.
032400     05  CREDS-TL          PIC ZZ9.
032500     05  FILLER            PIC X(4)   VALUE ' DB='.
032600     05  DEBS-TL           PIC ZZ9.
032700     05  FILLER            PIC X(5)   VALUE ' TRX='.
032800     05  TRX-TL            PIC ZZZZZ9.
032900     05  FILLER            PIC X(2)   VALUE SPACES.
033000     05  FILLER            PIC X(11)  VALUE 'AVG DAILY: '.
033100     05  AVGDLY-TL         PIC Z,ZZZ,ZZZ,ZZ9.99-.
033200     05  AVGDLY-NA-TL      PIC X(3).
033300     05  FILLER            PIC X(2)   VALUE SPACES.
033400     05  FILLER            PIC X(9)   VALUE 'AVG COM: '.
033500     05  AVGCOM-TL         PIC Z,ZZZ,ZZ9.99-.
033600     05  AVGCOM-NA-TL      PIC X(3).
033700     05  FILLER            PIC X(9)   VALUE SPACES.
033800
033900 01  GTL-RUN-TOTALS.
034000     05  FILLER            PIC X(3)   VALUE SPACES.
034100     05  FILLER            PIC X(24)
034200         VALUE 'END OF RUN CONTROL TOTAL'.
034300     05  FILLER            PIC X(106) VALUE SPACES.
034400
034500 01  GTL-DETAIL.
034600     05  GTL-LABEL         PIC X(45).
034700     05  GTL-VALUE         PIC Z,ZZZ,ZZ9.
034800     05  FILLER            PIC X(79)  VALUE SPACES.
034900
035000 01  DISPLAY-LINE.
035100     05  DISP-MESSAGE      PIC X(45).
035200     05  DISP-VALUE        PIC ZZZZZZ9.
035300     05  FILLER            PIC X(20)  VALUE SPACES.
035400
035500 01  DISPLAY-ERROR-LINE.
035600     05  DERR-MESSAGE      PIC X(40).
035700     05  DERR-DEBIT-ID     PIC X(12).
035800     05  DERR-ACCT-ID      PIC X(12).
035900
036000
036100 PROCEDURE DIVISION.
036200
036300 000-MAINLINE SECTION.
036400
036500     OPEN INPUT  PARM-FILE
036600                 ACCT-FILE
036700                 CRED-FILE
036800                 DEB-FILE
036900                 TRX-FILE
037000          OUTPUT PRD-FILE
037100                 SUM-FILE
037200                 DBAL-FILE
037300                 PRT-FILE.
037400
037500     PERFORM 050-READ-RUN-PARM       THRU 050-EXIT.
037600     PERFORM 110-LOAD-PRODUCT-TABLES THRU 110-EXIT.
037700     PERFORM 120-BUILD-CUSTOMER-TABLE THRU 120-EXIT.
037800     PERFORM 150-INIT-REPORT         THRU 150-EXIT.
037900
038000     PERFORM 200-PRSS-ONE-CUSTOMER   THRU 200-EXIT
038100         VARYING CUST-IX FROM 1 BY 1
038200             UNTIL CUST-IX > CUST-TABLE-COUNT.
038300
038400     PERFORM 400-PRSS-DEBIT-BALANCES THRU 400-EXIT
038500         VARYING DEB-IX FROM 1 BY 1
038600             UNTIL DEB-IX > DEBT-TABLE-COUNT.
038700
038800     PERFORM 500-PRSS-RUN-TOTALS     THRU 500-EXIT.
038900     PERFORM 550-DISPLAY-PROG-DIAG   THRU 550-EXIT.
039000
039100     CLOSE PARM-FILE
039200           ACCT-FILE
039300           CRED-FILE
039400           DEB-FILE
039500           TRX-FILE
039600           PRD-FILE
039700           SUM-FILE
039800           DBAL-FILE
039900           PRT-FILE.
040000
040100     MOVE ZERO TO RETURN-CODE.
040200     GOBACK.
040300
040400
040500 050-READ-RUN-PARM.
040600
040700     MOVE 'NO ' TO WS-EOF-PARM-SW.
040800     READ PARM-FILE
040900         AT END
041000             DISPLAY 'ERROR!!  RUNPARM CARD MISSING - PERIOD 0'
041100             MOVE ZERO TO WS-PERIOD
041200             MOVE 'YES' TO WS-EOF-PARM-SW
041300     END-READ.
041400     IF NOT EOF-PARM
041500         MOVE PARM-PERIOD TO WS-PERIOD.
041600
041700 050-EXIT.
041800     EXIT.
041900
042000
042100 110-LOAD-PRODUCT-TABLES.
042200
042300     PERFORM 111-LOAD-ACCOUNTS  THRU 111-EXIT.
042400     PERFORM 112-LOAD-CREDITS   THRU 112-EXIT.
042500     PERFORM 113-LOAD-DEBITS    THRU 113-EXIT.
042600     PERFORM 114-LOAD-TRX       THRU 114-EXIT.
042700
042800 110-EXIT.
042900     EXIT.
043000
043100
043200 111-LOAD-ACCOUNTS.
043300
043400     MOVE 'NO ' TO WS-EOF-ACCT-SW.
043500     SET ACCT-IX TO 1.
043600     PERFORM 800-READ-ACCT THRU 800-EXIT.
043700     PERFORM 116-ACCT-LOAD-ONE THRU 116-EXIT
043800         UNTIL EOF-ACCT.
043900
044000 111-EXIT.
044100     EXIT.
044200
044300
044400 116-ACCT-LOAD-ONE.
044500
044600     IF ACCT-IX > 2000
044700         ADD 1 TO WS-ACCT-OVFL-CTR
044800     ELSE
044900         MOVE ACCT-ID          TO TA-ACCT-ID (ACCT-IX)
045000         MOVE ACCT-NUMBER      TO TA-ACCT-NUMBER (ACCT-IX)
045100         PERFORM 216-NORM-ACCT-TYPE THRU 216-EXIT
045200         MOVE WS-NORM-ACCT-TYPE (1:10)
045300                               TO TA-ACCT-TYPE (ACCT-IX)
045400         MOVE ACCT-CUSTOMER-ID TO TA-ACCT-CUSTOMER-ID (ACCT-IX)
045500         IF ACCT-BALANCE IS NUMERIC
045600             MOVE ACCT-BALANCE TO TA-ACCT-BALANCE (ACCT-IX)
045700         ELSE
045800             MOVE ZERO         TO TA-ACCT-BALANCE (ACCT-IX)
045900         END-IF
046000         IF ACCT-MAINT-FEE IS NUMERIC
046100             MOVE ACCT-MAINT-FEE
046200                               TO TA-ACCT-MAINT-FEE (ACCT-IX)
046300         ELSE
046400             MOVE ZERO         TO TA-ACCT-MAINT-FEE (ACCT-IX)
046500         END-IF
046600         IF ACCT-ACTIVE IS ACTIVE-FLAG-CLASS
046700             MOVE ACCT-ACTIVE  TO TA-ACCT-ACTIVE (ACCT-IX)
046800         ELSE
046900             MOVE 'N'          TO TA-ACCT-ACTIVE (ACCT-IX)
047000         END-IF
047100         SET ACCT-TABLE-COUNT TO ACCT-IX
047200         SET ACCT-IX UP BY 1
047300     END-IF.
047400     PERFORM 800-READ-ACCT THRU 800-EXIT.
047500
047600 116-EXIT.
047700     EXIT.
047800
047900
048000 112-LOAD-CREDITS.
048100
048200     MOVE 'NO ' TO WS-EOF-CRED-SW.
048300     SET CRED-IX TO 1.
048400     PERFORM 810-READ-CRED THRU 810-EXIT.
048500     PERFORM 117-CRED-LOAD-ONE THRU 117-EXIT
048600         UNTIL EOF-CRED.
048700
048800 112-EXIT.
048900     EXIT.
049000
049100
049200 117-CRED-LOAD-ONE.
049300
049400     IF CRED-IX > 2000
049500         ADD 1 TO WS-CRED-OVFL-CTR
049600     ELSE
049700         MOVE CRED-ID          TO TR-CRED-ID (CRED-IX)
049800         MOVE CRED-NUMBER      TO TR-CRED-NUMBER (CRED-IX)
049900         PERFORM 217-NORM-CRED-TYPE THRU 217-EXIT
050000         MOVE WS-NORM-CRED-TYPE TO TR-CRED-TYPE (CRED-IX)
050100         MOVE CRED-CUSTOMER-ID TO TR-CRED-CUSTOMER-ID (CRED-IX)
050200         IF CRED-LIMIT IS NUMERIC
050300             MOVE CRED-LIMIT   TO TR-CRED-LIMIT (CRED-IX)
050400         ELSE
050500             MOVE ZERO         TO TR-CRED-LIMIT (CRED-IX)
050600         END-IF
050700         IF CRED-BALANCE IS NUMERIC
050800             MOVE CRED-BALANCE TO TR-CRED-BALANCE (CRED-IX)
050900         ELSE
051000             MOVE ZERO         TO TR-CRED-BALANCE (CRED-IX)
051100         END-IF
051200         IF CRED-AVAILABLE IS NUMERIC
051300             MOVE CRED-AVAILABLE
051400                               TO TR-CRED-AVAILABLE (CRED-IX)
051500         ELSE
051600             MOVE ZERO         TO TR-CRED-AVAILABLE (CRED-IX)
051700         END-IF
051800         IF CRED-ACTIVE IS ACTIVE-FLAG-CLASS
051900             MOVE CRED-ACTIVE  TO TR-CRED-ACTIVE (CRED-IX)
052000         ELSE
052100*            MISSING ACTIVE FLAG ON A CREDIT MEANS INACTIVE
052200             MOVE 'N'          TO TR-CRED-ACTIVE (CRED-IX)
052300         END-IF
052400         SET CRED-TABLE-COUNT TO CRED-IX
052500         SET CRED-IX UP BY 1
052600     END-IF.
052700     PERFORM 810-READ-CRED THRU 810-EXIT.
052800
052900 117-EXIT.
053000     EXIT.
053100
053200
053300 113-LOAD-DEBITS.
053400
053500     MOVE 'NO ' TO WS-EOF-DEB-SW.
053600     SET DEB-IX TO 1.
053700     PERFORM 820-READ-DEB THRU 820-EXIT.
053800     PERFORM 118-DEB-LOAD-ONE THRU 118-EXIT
053900         UNTIL EOF-DEB.
054000
054100 113-EXIT.
054200     EXIT.
054300
054400
054500 118-DEB-LOAD-ONE.
054600
054700     IF DEB-IX > 2000
054800         ADD 1 TO WS-DEBT-OVFL-CTR
054900     ELSE
055000         MOVE DEB-ID              TO TD-DEB-ID (DEB-IX)
055100         MOVE DEB-CUSTOMER-ID     TO TD-DEB-CUSTOMER-ID (DEB-IX)
055200         MOVE DEB-PRIMARY-ACCT-ID
055300                          TO TD-DEB-PRIMARY-ACCT-ID (DEB-IX)
055400         MOVE DEB-CARD-NUMBER     TO TD-DEB-CARD-NUMBER (DEB-IX)
055500         IF DEB-ACTIVE IS ACTIVE-FLAG-CLASS
055600             MOVE DEB-ACTIVE      TO TD-DEB-ACTIVE (DEB-IX)
055700         ELSE
055800             MOVE 'N'             TO TD-DEB-ACTIVE (DEB-IX)
055900         END-IF
056000         SET DEBT-TABLE-COUNT TO DEB-IX
056100         SET DEB-IX UP BY 1
056200     END-IF.
056300     PERFORM 820-READ-DEB THRU 820-EXIT.
056400
056500 118-EXIT.
056600     EXIT.
056700
056800
056900 114-LOAD-TRX.
057000
057100     MOVE 'NO ' TO WS-EOF-TRX-SW.
057200     SET TRX-IX TO 1.
057300     PERFORM 830-READ-TRX THRU 830-EXIT.
057400     PERFORM 119-TRX-LOAD-ONE THRU 119-EXIT
057500         UNTIL EOF-TRX.
057600
057700 114-EXIT.
057800     EXIT.
057900
058000
058100 119-TRX-LOAD-ONE.
058200
058300*    TRX-STATUS WAS ALREADY FOLDED TO UPPERCASE BY 830-READ-TRX
058400*    WHEN THE RECORD WAS READ, SO COMPLETED/Completed/completed
058500*    ALL COMPARE EQUAL FROM HERE ON - SEE PROBLEM TICKET PT-04-098.
058600     IF TRX-IX > 5000
058700         ADD 1 TO WS-TRX-OVFL-CTR
058800     ELSE
058900         MOVE TRX-ACCOUNT-ID  TO TT-TRX-ACCOUNT-ID (TRX-IX)
059000         MOVE TRX-CREDIT-ID   TO TT-TRX-CREDIT-ID (TRX-IX)
059100         MOVE TRX-CUSTOMER-ID TO TT-TRX-CUSTOMER-ID (TRX-IX)
059200         MOVE TRX-STATUS      TO TT-TRX-STATUS (TRX-IX)
059300         IF TRX-BALANCE-AFTER IS NUMERIC
059400             MOVE TRX-BALANCE-AFTER
059500                          TO TT-TRX-BALANCE-AFTER (TRX-IX)
059600         ELSE
059700             MOVE ZERO    TO TT-TRX-BALANCE-AFTER (TRX-IX)
059800         END-IF
059900         IF TRX-COMMISSION IS NUMERIC
060000             MOVE TRX-COMMISSION
060100                          TO TT-TRX-COMMISSION (TRX-IX)
060200         ELSE
060300             MOVE ZERO    TO TT-TRX-COMMISSION (TRX-IX)
060400         END-IF
060500         IF TRX-CREATED-TS IS NUMERIC
060600             MOVE TRX-CR-YYYYMM TO TT-TRX-YYYYMM (TRX-IX)
060700         ELSE
060800             MOVE ZERO          TO TT-TRX-YYYYMM (TRX-IX)
060900         END-IF
061000         SET TRX-TABLE-COUNT TO TRX-IX
061100         SET TRX-IX UP BY 1
061200     END-IF.
061300     PERFORM 830-READ-TRX THRU 830-EXIT.
061400
061500 119-EXIT.
061600     EXIT.
061700
061800
061900 120-BUILD-CUSTOMER-TABLE.
062000
062100*    THE SET OF CUSTOMER IDS IS DERIVED FROM THE ACCOUNT, CREDIT
062200*    AND DEBIT INPUTS ONLY - NOT FROM THE TRANSACTION FILE.
062300     MOVE ZERO TO CUST-TABLE-COUNT.
062400     PERFORM 121-ADD-ACCT-CUST-ID THRU 121-EXIT
062500         VARYING ACCT-IX FROM 1 BY 1
062600             UNTIL ACCT-IX > ACCT-TABLE-COUNT.
062700     PERFORM 122-ADD-CRED-CUST-ID THRU 122-EXIT
062800         VARYING CRED-IX FROM 1 BY 1
062900             UNTIL CRED-IX > CRED-TABLE-COUNT.
063000     PERFORM 123-ADD-DEB-CUST-ID THRU 123-EXIT
063100         VARYING DEB-IX FROM 1 BY 1
063200             UNTIL DEB-IX > DEBT-TABLE-COUNT.
063300     PERFORM 128-SORT-CUSTOMER-TABLE THRU 128-EXIT.
063400
063500 120-EXIT.
063600     EXIT.
063700
063800
063900 121-ADD-ACCT-CUST-ID.
064000
064100     MOVE TA-ACCT-CUSTOMER-ID (ACCT-IX) TO WS-CURRENT-CUST-ID.
064200     PERFORM 125-ADD-CUSTOMER-ID THRU 125-EXIT.
064300
064400 121-EXIT.
064500     EXIT.
064600
064700
064800 122-ADD-CRED-CUST-ID.
064900
065000     MOVE TR-CRED-CUSTOMER-ID (CRED-IX) TO WS-CURRENT-CUST-ID.
065100     PERFORM 125-ADD-CUSTOMER-ID THRU 125-EXIT.
065200
065300 122-EXIT.
065400     EXIT.
065500
065600
065700 123-ADD-DEB-CUST-ID.
065800
065900     MOVE TD-DEB-CUSTOMER-ID (DEB-IX) TO WS-CURRENT-CUST-ID.
066000     PERFORM 125-ADD-CUSTOMER-ID THRU 125-EXIT.
066100
066200 123-EXIT.
066300     EXIT.
066400
066500
066600 125-ADD-CUSTOMER-ID.
066700
066800     SET CUST-SRCH-IX TO 1.
066900     MOVE 'NO ' TO WS-ACCT-FOUND-SW.
067000     IF CUST-TABLE-COUNT NOT = ZERO
067100         SEARCH CUSTOMER-ID-ENTRY VARYING CUST-SRCH-IX
067200             AT END
067300                 MOVE 'NO ' TO WS-ACCT-FOUND-SW
067400             WHEN TC-CUSTOMER-ID (CUST-SRCH-IX) =
067500                  WS-CURRENT-CUST-ID
067600                 MOVE 'YES' TO WS-ACCT-FOUND-SW
067700         END-SEARCH
067800     END-IF.
067900     IF ACCT-NOT-FOUND
068000         IF CUST-TABLE-COUNT > 999
068100             DISPLAY 'ERROR!!  CUSTOMER TABLE FULL - ID SKIPPED '
068200                     WS-CURRENT-CUST-ID
068300         ELSE
068400             ADD 1 TO CUST-TABLE-COUNT
068500             SET CUST-IX TO CUST-TABLE-COUNT
068600             MOVE WS-CURRENT-CUST-ID TO TC-CUSTOMER-ID (CUST-IX)
068700         END-IF
068800     END-IF.
068900
069000 125-EXIT.
069100     EXIT.
069200
069300
069400 128-SORT-CUSTOMER-TABLE.
069500
069600*    SMALL IN-MEMORY BUBBLE SORT - THE CUSTOMER TABLE RARELY
069700*    HOLDS MORE THAN A FEW HUNDRED ENTRIES FOR ONE RUN.
069800     IF CUST-TABLE-COUNT > 1
069900         PERFORM 129-SORT-OUTER-PASS THRU 129-EXIT
070000             VARYING CUST-IX FROM 1 BY 1
070100                 UNTIL CUST-IX > CUST-TABLE-COUNT - 1
070200     END-IF.
070300     MOVE SPACES TO WS-CURRENT-CUST-ID.
070400
070500 128-EXIT.
070600     EXIT.
070700
070800
070900 129-SORT-OUTER-PASS.
071000
071100     PERFORM 130-SORT-INNER-PASS THRU 130-EXIT
071200         VARYING CUST-SRCH-IX FROM 1 BY 1
071300             UNTIL CUST-SRCH-IX > CUST-TABLE-COUNT - CUST-IX.
071400
071500 129-EXIT.
071600     EXIT.
071700
071800
071900 130-SORT-INNER-PASS.
072000
072100     IF TC-CUSTOMER-ID (CUST-SRCH-IX) >
072200        TC-CUSTOMER-ID (CUST-SRCH-IX + 1)
072300         MOVE TC-CUSTOMER-ID (CUST-SRCH-IX) TO WS-CURRENT-CUST-ID
072400         MOVE TC-CUSTOMER-ID (CUST-SRCH-IX + 1)
072500                          TO TC-CUSTOMER-ID (CUST-SRCH-IX)
072600         MOVE WS-CURRENT-CUST-ID
072700                          TO TC-CUSTOMER-ID (CUST-SRCH-IX + 1)
072800     END-IF.
072900
073000 130-EXIT.
073100     EXIT.
073200
073300
073400 150-INIT-REPORT.
073500
073600     MOVE ZERO TO WS-PAGE-COUNT.
073700     MOVE +49  TO WS-LINES-USED.
073800     MOVE WS-PERIOD TO HL-PERIOD.
073900
074000 150-EXIT.
074100     EXIT.
074200
074300
074400 200-PRSS-ONE-CUSTOMER.
074500
074600     MOVE TC-CUSTOMER-ID (CUST-IX) TO WS-CURRENT-CUST-ID.
074700     MOVE ZERO TO WS-CUST-ACCT-CTR  WS-CUST-CRED-CTR
074800                  WS-CUST-DEB-CTR   WS-CUST-PRD-CTR
074900                  WS-CUST-TOT-TRX   WS-CUST-ACCT-TRX
075000                  WS-CUST-CRED-TRX.
075100     ADD 1 TO WS-CUST-CTR.
075200
075300     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO WS-LINES-PER-PAGE
075400         PERFORM 955-HEADINGS THRU 955-EXIT
075500     ELSE
075600         MOVE WS-CURRENT-CUST-ID TO HL-CUST-ID
075700         MOVE 2 TO WS-LINE-SPACING
075800         WRITE PRT-LINE FROM HL-HEADER-2
075900             AFTER ADVANCING WS-LINE-SPACING
076000         ADD WS-LINE-SPACING TO WS-LINES-USED
076100         MOVE 1 TO WS-LINE-SPACING
076200         WRITE PRT-LINE FROM HL-HEADER-3
076300             AFTER ADVANCING WS-LINE-SPACING
076400         ADD WS-LINE-SPACING TO WS-LINES-USED
076500     END-IF.
076600
076700     PERFORM 201-SCAN-ACCT-FOR-CUST THRU 201-EXIT
076800         VARYING ACCT-IX FROM 1 BY 1
076900             UNTIL ACCT-IX > ACCT-TABLE-COUNT.
077000
077100     PERFORM 202-SCAN-CRED-FOR-CUST THRU 202-EXIT
077200         VARYING CRED-IX FROM 1 BY 1
077300             UNTIL CRED-IX > CRED-TABLE-COUNT.
077400
077500     PERFORM 203-SCAN-DEB-FOR-CUST THRU 203-EXIT
077600         VARYING DEB-IX FROM 1 BY 1
077700             UNTIL DEB-IX > DEBT-TABLE-COUNT.
077800
077900     COMPUTE WS-CUST-PRD-CTR = WS-CUST-ACCT-CTR + WS-CUST-CRED-CTR
078000                              + WS-CUST-DEB-CTR.
078100
078200     PERFORM 220-TOTAL-CUST-TRX     THRU 220-EXIT.
078300     PERFORM 240-CALC-PERIOD-AVGS   THRU 240-EXIT.
078400     PERFORM 230-WRITE-CUST-SUMMARY THRU 230-EXIT.
078500     PERFORM 340-WRITE-CUST-TOTAL   THRU 340-EXIT.
078600
078700 200-EXIT.
078800     EXIT.
078900
079000
079100 201-SCAN-ACCT-FOR-CUST.
079200
079300     IF TA-ACCT-CUSTOMER-ID (ACCT-IX) = WS-CURRENT-CUST-ID
079400         PERFORM 210-PRSS-ACCOUNT-LINE THRU 210-EXIT
079500     END-IF.
079600
079700 201-EXIT.
079800     EXIT.
079900
080000
080100 202-SCAN-CRED-FOR-CUST.
080200
080300     IF TR-CRED-CUSTOMER-ID (CRED-IX) = WS-CURRENT-CUST-ID
080400         PERFORM 212-PRSS-CREDIT-LINE THRU 212-EXIT
080500     END-IF.
080600
080700 202-EXIT.
080800     EXIT.
080900
081000
081100 203-SCAN-DEB-FOR-CUST.
081200
081300     IF TD-DEB-CUSTOMER-ID (DEB-IX) = WS-CURRENT-CUST-ID
081400         PERFORM 214-PRSS-DEBIT-LINE THRU 214-EXIT
081500     END-IF.
081600
081700 203-EXIT.
081800     EXIT.
081900
082000
082100 210-PRSS-ACCOUNT-LINE.
082200
082300     ADD 1 TO WS-CUST-ACCT-CTR.
082400     MOVE TA-ACCT-ID (ACCT-IX) TO WS-LOOKUP-ACCT-ID.
082500     PERFORM 225-COUNT-ACCT-PRD-TRX THRU 225-EXIT.
082600     MOVE WS-CURRENT-CUST-ID          TO RPT-CUSTOMER-ID.
082700     MOVE 'ACCOUNT'                   TO RPT-PRODUCT-KIND.
082800     MOVE TA-ACCT-ID (ACCT-IX)        TO RPT-PRODUCT-ID.
082900     MOVE TA-ACCT-NUMBER (ACCT-IX)    TO RPT-PRODUCT-NUMBER.
083000     MOVE TA-ACCT-TYPE (ACCT-IX)      TO RPT-PRODUCT-TYPE.
083100     MOVE TA-ACCT-BALANCE (ACCT-IX)   TO RPT-BALANCE.
083200     MOVE WS-PRD-TRX-COUNT            TO RPT-TRX-COUNT.
083300     MOVE TA-ACCT-ACTIVE (ACCT-IX)    TO RPT-ACTIVE.
083400     WRITE RPT-RECORD.
083500     ADD 1 TO WS-PRD-WRTN-CTR.
083600     PERFORM 343-WRITE-DETAIL-LINE THRU 343-EXIT.
083700
083800 210-EXIT.
083900     EXIT.
084000
084100
084200 212-PRSS-CREDIT-LINE.
084300
084400     ADD 1 TO WS-CUST-CRED-CTR.
084500     MOVE TR-CRED-ID (CRED-IX) TO WS-LOOKUP-CRED-ID.
084600     PERFORM 226-COUNT-CRED-PRD-TRX THRU 226-EXIT.
084700     MOVE WS-CURRENT-CUST-ID          TO RPT-CUSTOMER-ID.
084800     MOVE 'CREDIT'                    TO RPT-PRODUCT-KIND.
084900     MOVE TR-CRED-ID (CRED-IX)        TO RPT-PRODUCT-ID.
085000     MOVE TR-CRED-NUMBER (CRED-IX)    TO RPT-PRODUCT-NUMBER.
085100     MOVE TR-CRED-TYPE (CRED-IX)      TO RPT-PRODUCT-TYPE.
085200     MOVE TR-CRED-BALANCE (CRED-IX)   TO RPT-BALANCE.
085300     MOVE WS-PRD-TRX-COUNT            TO RPT-TRX-COUNT.
085400     MOVE TR-CRED-ACTIVE (CRED-IX)    TO RPT-ACTIVE.
085500     WRITE RPT-RECORD.
085600     ADD 1 TO WS-PRD-WRTN-CTR.
085700     PERFORM 343-WRITE-DETAIL-LINE THRU 343-EXIT.
085800
085900 212-EXIT.
086000     EXIT.
086100
086200
086300 214-PRSS-DEBIT-LINE.
086400
086500     ADD 1 TO WS-CUST-DEB-CTR.
086600     MOVE ZERO                        TO WS-PRD-TRX-COUNT.
086700     MOVE SPACES                      TO RPT-PRODUCT-NUMBER.
086800     PERFORM 215-MASK-CARD-NUMBER THRU 215-EXIT.
086900     MOVE WS-CURRENT-CUST-ID          TO RPT-CUSTOMER-ID.
087000     MOVE 'DEBIT'                     TO RPT-PRODUCT-KIND.
087100     MOVE TD-DEB-ID (DEB-IX)          TO RPT-PRODUCT-ID.
087200     MOVE SPACES                      TO RPT-PRODUCT-TYPE.
087300     MOVE ZERO                        TO RPT-BALANCE.
087400     MOVE WS-PRD-TRX-COUNT            TO RPT-TRX-COUNT.
087500     MOVE TD-DEB-ACTIVE (DEB-IX)      TO RPT-ACTIVE.
087600     WRITE RPT-RECORD.
087700     ADD 1 TO WS-PRD-WRTN-CTR.
087800     PERFORM 343-WRITE-DETAIL-LINE THRU 343-EXIT.
087900
088000 214-EXIT.
088100     EXIT.
088200
088300
088400 215-MASK-CARD-NUMBER.
088500
088600*    A CLEAR CARD OF 4 OR MORE CHARACTERS BECOMES **** FOLLOWED
088700*    BY ITS LAST FOUR CHARACTERS.  A BLANK CARD, OR ONE SHORTER
088800*    THAN 4 CHARACTERS, BECOMES **** WITH NO TRAILING DIGITS.
088900*    AN ALREADY-MASKED NUMBER (LEADING ASTERISK) IS COPIED
089000*    THROUGH UNCHANGED.  PROBLEM TICKET PT-09-071.
089100     IF TD-DEB-CARD-NUMBER (DEB-IX) = SPACES
089200         MOVE '****' TO RPT-PRODUCT-NUMBER (1:4)
089300     ELSE
089400         IF TD-DEB-CARD-NUMBER (DEB-IX) (1:1) = '*'
089500             MOVE TD-DEB-CARD-NUMBER (DEB-IX) TO RPT-PRODUCT-NUMBER
089600         ELSE
089700             PERFORM 219-FIND-CARD-LENGTH THRU 219-EXIT
089800             IF WS-CARD-LEN < 4
089900                 MOVE '****' TO RPT-PRODUCT-NUMBER (1:4)
090000             ELSE
090100                 MOVE '****' TO RPT-PRODUCT-NUMBER (1:4)
090200                 MOVE TD-DEB-CARD-NUMBER (DEB-IX)
090300                              (WS-CARD-LEN - 3 : 4)
090400                              TO RPT-PRODUCT-NUMBER (13:4)
090500             END-IF
090600         END-IF
090700     END-IF.
090800
090900 215-EXIT.
091000     EXIT.
091100
091200
091300*    SCANS BACK FROM BYTE 16 TO FIND THE LAST NON-BLANK BYTE OF
091400*    THE CLEAR CARD NUMBER.  WS-CARD-LEN COMES BACK ZERO ONLY IF
091500*    THE FIELD IS ALL SPACES, WHICH 215- ALREADY RULED OUT.
091600 219-FIND-CARD-LENGTH.
091700
091800     MOVE 16 TO WS-CARD-LEN.
091900     PERFORM 219-BACK-UP-ONE THRU 219-BACK-EXIT
092000         UNTIL WS-CARD-LEN = ZERO
092100         OR TD-DEB-CARD-NUMBER (DEB-IX) (WS-CARD-LEN:1) NOT = SPACE.
092200
092300 219-EXIT.
092400     EXIT.
092500
092600 219-BACK-UP-ONE.
092700
092800     SUBTRACT 1 FROM WS-CARD-LEN.
092900
093000 219-BACK-EXIT.
093100     EXIT.
093200
093300
093400 216-NORM-ACCT-TYPE.
093500
093600*    SAVING OR SAVINGS         -> SAVING
093700*    CHECKING OR CURRENT       -> CHECKING
093800*    FIXED_TERM OR FIXED       -> FIXED_TERM
093900*    ANYTHING ELSE (INC BLANK) -> SAVING
094000*    ACCOUNT TYPE CODES ARRIVE UPPERCASE FROM THE FEEDER
094100*    APPLICATION - NO CASE FOLDING PERFORMED HERE.
094200     EVALUATE ACCT-TYPE
094300         WHEN 'SAVING'
094400         WHEN 'SAVINGS'
094500             MOVE 'SAVING'     TO WS-NORM-ACCT-TYPE
094600         WHEN 'CHECKING'
094700         WHEN 'CURRENT'
094800             MOVE 'CHECKING'   TO WS-NORM-ACCT-TYPE
094900         WHEN 'FIXED_TERM'
095000         WHEN 'FIXED'
095100             MOVE 'FIXED_TERM' TO WS-NORM-ACCT-TYPE
095200         WHEN OTHER
095300             MOVE 'SAVING'     TO WS-NORM-ACCT-TYPE
095400     END-EVALUATE.
095500
095600 216-EXIT.
095700     EXIT.
095800
095900
096000 217-NORM-CRED-TYPE.
096100
096200*    PERSONAL_LOAN OR PERSONAL -> PERSONAL
096300*    BUSINESS_LOAN OR BUSINESS -> BUSINESS
096400*    CREDIT_CARD               -> CREDIT_CARD
096500*    ANYTHING ELSE (INC BLANK) -> PERSONAL
096600*    CREDIT TYPE CODES ARRIVE UPPERCASE FROM THE FEEDER
096700*    APPLICATION - NO CASE FOLDING PERFORMED HERE.
096800     EVALUATE CRED-TYPE
096900         WHEN 'PERSONAL_LOAN'
097000         WHEN 'PERSONAL'
097100             MOVE 'PERSONAL'      TO WS-NORM-CRED-TYPE
097200         WHEN 'BUSINESS_LOAN'
097300         WHEN 'BUSINESS'
097400             MOVE 'BUSINESS'      TO WS-NORM-CRED-TYPE
097500         WHEN 'CREDIT_CARD'
097600             MOVE 'CREDIT_CARD'   TO WS-NORM-CRED-TYPE
097700         WHEN OTHER
097800             MOVE 'PERSONAL'      TO WS-NORM-CRED-TYPE
097900     END-EVALUATE.
098000
098100 217-EXIT.
098200     EXIT.
098300
098400
098500 220-TOTAL-CUST-TRX.
098600
098700*    UNIT 2 RULE - TOTAL TRANSACTIONS COUNTS EVERY COMPLETED
098800*    TRANSACTION OF THE CUSTOMER, WHETHER OR NOT IT MATCHED A
098900*    PRODUCT.  ACCT/CRED TOTALS COUNT ONLY THOSE WITH A
099000*    NON-BLANK ACCOUNT OR CREDIT ID.
099100     PERFORM 221-CHECK-ONE-TRX-TOTAL THRU 221-EXIT
099200         VARYING TRX-IX FROM 1 BY 1
099300             UNTIL TRX-IX > TRX-TABLE-COUNT.
099400
099500 220-EXIT.
099600     EXIT.
099700
099800
099900 221-CHECK-ONE-TRX-TOTAL.
100000
100100     IF TT-TRX-CUSTOMER-ID (TRX-IX) = WS-CURRENT-CUST-ID
100200        AND TT-TRX-STATUS (TRX-IX) = 'COMPLETED'
100300         ADD 1 TO WS-CUST-TOT-TRX
100400         IF TT-TRX-ACCOUNT-ID (TRX-IX) NOT = SPACES
100500             ADD 1 TO WS-CUST-ACCT-TRX
100600         END-IF
100700         IF TT-TRX-CREDIT-ID (TRX-IX) NOT = SPACES
100800             ADD 1 TO WS-CUST-CRED-TRX
100900         END-IF
101000     END-IF.
101100
101200 221-EXIT.
101300     EXIT.
101400
101500
101600 225-COUNT-ACCT-PRD-TRX.
101700
101800*    COUNTS COMPLETED TRANSACTIONS ATTACHED TO ONE ACCOUNT.
101900     MOVE ZERO TO WS-PRD-TRX-COUNT.
102000     PERFORM 227-CHECK-ACCT-PRD-TRX THRU 227-EXIT
102100         VARYING TRX-IX FROM 1 BY 1
102200             UNTIL TRX-IX > TRX-TABLE-COUNT.
102300
102400 225-EXIT.
102500     EXIT.
102600
102700
102800 227-CHECK-ACCT-PRD-TRX.
102900
103000     IF TT-TRX-STATUS (TRX-IX) = 'COMPLETED'
103100        AND WS-LOOKUP-ACCT-ID NOT = SPACES
103200        AND TT-TRX-ACCOUNT-ID (TRX-IX) = WS-LOOKUP-ACCT-ID
103300         ADD 1 TO WS-PRD-TRX-COUNT
103400     END-IF.
103500
103600 227-EXIT.
103700     EXIT.
103800
103900
104000 226-COUNT-CRED-PRD-TRX.
104100
104200*    COUNTS COMPLETED TRANSACTIONS ATTACHED TO ONE CREDIT.
104300     MOVE ZERO TO WS-PRD-TRX-COUNT.
104400     PERFORM 228-CHECK-CRED-PRD-TRX THRU 228-EXIT
104500         VARYING TRX-IX FROM 1 BY 1
104600             UNTIL TRX-IX > TRX-TABLE-COUNT.
104700
104800 226-EXIT.
104900     EXIT.
105000
105100
105200 228-CHECK-CRED-PRD-TRX.
105300
105400     IF TT-TRX-STATUS (TRX-IX) = 'COMPLETED'
105500        AND WS-LOOKUP-CRED-ID NOT = SPACES
105600        AND TT-TRX-CREDIT-ID (TRX-IX) = WS-LOOKUP-CRED-ID
105700         ADD 1 TO WS-PRD-TRX-COUNT
105800     END-IF.
105900
106000 228-EXIT.
106100     EXIT.
106200
106300
106400 230-WRITE-CUST-SUMMARY.
106500
106600     MOVE WS-CURRENT-CUST-ID  TO SUM-CUSTOMER-ID.
106700     MOVE WS-CUST-ACCT-CTR    TO SUM-TOTAL-ACCOUNTS.
106800     MOVE WS-CUST-CRED-CTR    TO SUM-TOTAL-CREDITS.
106900     MOVE WS-CUST-DEB-CTR     TO SUM-TOTAL-DEBITS.
107000     MOVE WS-CUST-PRD-CTR     TO SUM-TOTAL-PRODUCTS.
107100     MOVE WS-CUST-TOT-TRX     TO SUM-TOTAL-TRX.
107200     MOVE WS-CUST-ACCT-TRX    TO SUM-ACCT-TRX.
107300     MOVE WS-CUST-CRED-TRX    TO SUM-CRED-TRX.
107400     IF WS-CUST-PRD-CTR > ZERO
107500         MOVE 'Y' TO SUM-HAS-PRODUCTS
107600     ELSE
107700         MOVE 'N' TO SUM-HAS-PRODUCTS
107800     END-IF.
107900     MOVE WS-DAILY-AVG        TO SUM-AVG-DAILY.
108000     MOVE WS-COMM-AVG         TO SUM-AVG-COMMISSION.
108100     WRITE SUM-RECORD.
108200
108300 230-EXIT.
108400     EXIT.
108500
108600
108700 240-CALC-PERIOD-AVGS.
108800
108900     MOVE ZERO TO WS-DAILY-SUM  WS-DAILY-CNT  WS-DAILY-AVG.
109000     MOVE ZERO TO WS-COMM-SUM   WS-COMM-CNT   WS-COMM-AVG.
109100     MOVE 'NO ' TO WS-DAILY-AVAIL-SW.
109200     MOVE 'NO ' TO WS-COMM-AVAIL-SW.
109300
109400     PERFORM 241-ACCUM-ONE-PERIOD-TRX THRU 241-EXIT
109500         VARYING TRX-IX FROM 1 BY 1
109600             UNTIL TRX-IX > TRX-TABLE-COUNT.
109700
109800     IF WS-DAILY-CNT > ZERO
109900         COMPUTE WS-DAILY-AVG ROUNDED =
110000                 WS-DAILY-SUM / WS-DAILY-CNT
110100         MOVE 'YES' TO WS-DAILY-AVAIL-SW
110200     END-IF.
110300     IF WS-COMM-CNT > ZERO
110400         COMPUTE WS-COMM-AVG ROUNDED =
110500                 WS-COMM-SUM / WS-COMM-CNT
110600         MOVE 'YES' TO WS-COMM-AVAIL-SW
110700     END-IF.
110800
110900 240-EXIT.
111000     EXIT.
111100
111200
111300 241-ACCUM-ONE-PERIOD-TRX.
111400
111500     IF TT-TRX-CUSTOMER-ID (TRX-IX) = WS-CURRENT-CUST-ID
111600        AND TT-TRX-YYYYMM (TRX-IX) = WS-PERIOD
111700         ADD TT-TRX-BALANCE-AFTER (TRX-IX) TO WS-DAILY-SUM
111800         ADD 1 TO WS-DAILY-CNT
111900         IF TT-TRX-COMMISSION (TRX-IX) > ZERO
112000             ADD TT-TRX-COMMISSION (TRX-IX) TO WS-COMM-SUM
112100             ADD 1 TO WS-COMM-CNT
112200         END-IF
112300     END-IF.
112400
112500 241-EXIT.
112600     EXIT.
112700
112800
112900 340-WRITE-CUST-TOTAL.
113000
113100     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO WS-LINES-PER-PAGE
113200         PERFORM 955-HEADINGS THRU 955-EXIT
113300     END-IF.
113400     MOVE WS-CURRENT-CUST-ID  TO CUST-ID-TL.
113500     MOVE WS-CUST-ACCT-CTR    TO ACCTS-TL.
113600     MOVE WS-CUST-CRED-CTR    TO CREDS-TL.
113700     MOVE WS-CUST-DEB-CTR     TO DEBS-TL.
113800     MOVE WS-CUST-TOT-TRX     TO TRX-TL.
113900     IF DAILY-AVG-AVAILABLE
114000         MOVE WS-DAILY-AVG    TO AVGDLY-TL
114100         MOVE SPACES          TO AVGDLY-NA-TL
114200     ELSE
114300         MOVE ZERO            TO AVGDLY-TL
114400         MOVE 'N/A'           TO AVGDLY-NA-TL
114500     END-IF.
114600     IF COMM-AVG-AVAILABLE
114700         MOVE WS-COMM-AVG     TO AVGCOM-TL
114800         MOVE SPACES          TO AVGCOM-NA-TL
114900     ELSE
115000         MOVE ZERO            TO AVGCOM-TL
115100         MOVE 'N/A'           TO AVGCOM-NA-TL
115200     END-IF.
115300     MOVE 2 TO WS-LINE-SPACING.
115400     WRITE PRT-LINE FROM TL-CUST-TOTAL
115500         AFTER ADVANCING WS-LINE-SPACING.
115600     ADD WS-LINE-SPACING TO WS-LINES-USED.
115700
115800 340-EXIT.
115900     EXIT.
116000
116100
116200 343-WRITE-DETAIL-LINE.
116300
116400     IF DETAIL-LINES-SUPPRESSED
116500         GO TO 343-EXIT.
116600     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO WS-LINES-PER-PAGE
116700         PERFORM 955-HEADINGS THRU 955-EXIT.
116800     MOVE RPT-PRODUCT-KIND    TO KIND-DL.
116900     MOVE RPT-PRODUCT-ID      TO PRDID-DL.
117000     MOVE RPT-PRODUCT-NUMBER  TO NUMBER-DL.
117100     MOVE RPT-PRODUCT-TYPE    TO TYPE-DL.
117200     MOVE RPT-BALANCE         TO BALANCE-DL.
117300     MOVE RPT-TRX-COUNT       TO TRXCNT-DL.
117400     MOVE RPT-ACTIVE          TO ACTIVE-DL.
117500     MOVE 1 TO WS-LINE-SPACING.
117600     WRITE PRT-LINE FROM DL-DETAIL
117700         AFTER ADVANCING WS-LINE-SPACING.
117800     ADD WS-LINE-SPACING TO WS-LINES-USED.
117900
118000 343-EXIT.
118100     EXIT.
118200
118300
118400 400-PRSS-DEBIT-BALANCES.
118500
118600     PERFORM 410-FIND-PRIMARY-ACCT THRU 410-EXIT.
118700
118800 400-EXIT.
118900     EXIT.
119000
119100
119200 410-FIND-PRIMARY-ACCT.
119300
119400     MOVE 'NO ' TO WS-ACCT-FOUND-SW.
119500     SET ACCT-SRCH-IX TO 1.
119600     IF ACCT-TABLE-COUNT NOT = ZERO
119700         SEARCH ACCOUNT-ENTRY VARYING ACCT-SRCH-IX
119800             AT END
119900                 MOVE 'NO ' TO WS-ACCT-FOUND-SW
120000             WHEN TA-ACCT-ID (ACCT-SRCH-IX) =
120100                  TD-DEB-PRIMARY-ACCT-ID (DEB-IX)
120200                 MOVE 'YES' TO WS-ACCT-FOUND-SW
120300         END-SEARCH
120400     END-IF.
120500     IF ACCT-FOUND
120600         MOVE TD-DEB-ID (DEB-IX)         TO DBAL-DEBIT-ID
120700         MOVE TA-ACCT-ID (ACCT-SRCH-IX)  TO DBAL-ACCOUNT-ID
120800         MOVE TA-ACCT-NUMBER (ACCT-SRCH-IX)
120900                                         TO DBAL-ACCOUNT-NUMBER
121000         MOVE TA-ACCT-TYPE (ACCT-SRCH-IX) (1:10)
121100                                         TO DBAL-ACCOUNT-TYPE
121200         MOVE TA-ACCT-BALANCE (ACCT-SRCH-IX)
121300                                         TO DBAL-BALANCE
121400         MOVE TD-DEB-CARD-NUMBER (DEB-IX) TO DBAL-CARD-NUMBER
121500         MOVE TA-ACCT-ACTIVE (ACCT-SRCH-IX)
121600                                         TO DBAL-ACTIVE
121700         WRITE DBAL-RECORD
121800         ADD 1 TO WS-DBAL-WRTN-CTR
121900     ELSE
122000*        A CARD WITH NO RESOLVABLE PRIMARY ACCOUNT IS NORMAL FOR
122100*        A NEWLY ISSUED CARD - LOGGED, NOT TREATED AS FATAL.
122200         ADD 1 TO WS-LOOKUP-ERR-CTR
122300         MOVE 'WARNING - PRIMARY ACCOUNT NOT FOUND FOR CARD'
122400                                         TO DERR-MESSAGE
122500         MOVE TD-DEB-ID (DEB-IX)         TO DERR-DEBIT-ID
122600         MOVE TD-DEB-PRIMARY-ACCT-ID (DEB-IX) TO DERR-ACCT-ID
122700         DISPLAY DISPLAY-ERROR-LINE
122800     END-IF.
122900
123000 410-EXIT.
123100     EXIT.
123200
123300
123400 500-PRSS-RUN-TOTALS.
123500
123600     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO WS-LINES-PER-PAGE
123700         PERFORM 955-HEADINGS THRU 955-EXIT
123800     END-IF.
123900     MOVE 2 TO WS-LINE-SPACING.
124000     WRITE PRT-LINE FROM GTL-RUN-TOTALS
124100         AFTER ADVANCING WS-LINE-SPACING.
124200     ADD WS-LINE-SPACING TO WS-LINES-USED.
124300     MOVE 'CUSTOMERS PROCESSED' TO GTL-LABEL.
124400     MOVE WS-CUST-CTR TO GTL-VALUE.
124500     PERFORM 505-WRITE-GTL-LINE THRU 505-EXIT.
124600     MOVE 'PRODUCT DETAIL RECORDS WRITTEN' TO GTL-LABEL.
124700     MOVE WS-PRD-WRTN-CTR TO GTL-VALUE.
124800     PERFORM 505-WRITE-GTL-LINE THRU 505-EXIT.
124900     MOVE 'TRANSACTIONS READ' TO GTL-LABEL.
125000     MOVE WS-TRX-READ-CTR TO GTL-VALUE.
125100     PERFORM 505-WRITE-GTL-LINE THRU 505-EXIT.
125200     MOVE 'TRANSACTIONS ACCEPTED (COMPLETED)' TO GTL-LABEL.
125300     MOVE WS-TRX-ACC-CTR TO GTL-VALUE.
125400     PERFORM 505-WRITE-GTL-LINE THRU 505-EXIT.
125500     MOVE 'DEBIT BALANCE RECORDS WRITTEN' TO GTL-LABEL.
125600     MOVE WS-DBAL-WRTN-CTR TO GTL-VALUE.
125700     PERFORM 505-WRITE-GTL-LINE THRU 505-EXIT.
125800     MOVE 'PRIMARY ACCOUNT LOOKUP WARNINGS' TO GTL-LABEL.
125900     MOVE WS-LOOKUP-ERR-CTR TO GTL-VALUE.
126000     PERFORM 505-WRITE-GTL-LINE THRU 505-EXIT.
126100
126200 500-EXIT.
126300     EXIT.
126400
126500
126600 505-WRITE-GTL-LINE.
126700
126800     MOVE 1 TO WS-LINE-SPACING.
126900     WRITE PRT-LINE FROM GTL-DETAIL
127000         AFTER ADVANCING WS-LINE-SPACING.
127100     ADD WS-LINE-SPACING TO WS-LINES-USED.
127200
127300 505-EXIT.
127400     EXIT.
127500
127600
127700 550-DISPLAY-PROG-DIAG.
127800
127900     DISPLAY '****     CUSTRPT RUNNING     ****'.
128000     DISPLAY ' '.
128100     MOVE 'RUN PERIOD                                   ' TO
128200          DISP-MESSAGE.
128300     MOVE WS-PERIOD TO DISP-VALUE.
128400     DISPLAY DISPLAY-LINE.
128500     MOVE 'CUSTOMERS PROCESSED                          ' TO
128600          DISP-MESSAGE.
128700     MOVE WS-CUST-CTR TO DISP-VALUE.
128800     DISPLAY DISPLAY-LINE.
128900     MOVE 'PRODUCT DETAIL RECORDS WRITTEN                ' TO
129000          DISP-MESSAGE.
129100     MOVE WS-PRD-WRTN-CTR TO DISP-VALUE.
129200     DISPLAY DISPLAY-LINE.
129300     MOVE 'TRANSACTIONS READ                            ' TO
129400          DISP-MESSAGE.
129500     MOVE WS-TRX-READ-CTR TO DISP-VALUE.
129600     DISPLAY DISPLAY-LINE.
129700     MOVE 'TRANSACTIONS ACCEPTED (COMPLETED)             ' TO
129800          DISP-MESSAGE.
129900     MOVE WS-TRX-ACC-CTR TO DISP-VALUE.
130000     DISPLAY DISPLAY-LINE.
130100     MOVE 'DEBIT BALANCE RECORDS WRITTEN                 ' TO
130200          DISP-MESSAGE.
130300     MOVE WS-DBAL-WRTN-CTR TO DISP-VALUE.
130400     DISPLAY DISPLAY-LINE.
130500     MOVE 'PRIMARY ACCOUNT LOOKUP WARNINGS               ' TO
130600          DISP-MESSAGE.
130700     MOVE WS-LOOKUP-ERR-CTR TO DISP-VALUE.
130800     DISPLAY DISPLAY-LINE.
130900     IF WS-ACCT-OVFL-CTR > ZERO OR WS-CRED-OVFL-CTR > ZERO
131000        OR WS-DEBT-OVFL-CTR > ZERO OR WS-TRX-OVFL-CTR > ZERO
131100         DISPLAY '****  TABLE OVERFLOW - SEE COUNTS BELOW  ****'
131200         MOVE 'ACCOUNT TABLE OVERFLOW COUNT                  '
131300              TO DISP-MESSAGE
131400         MOVE WS-ACCT-OVFL-CTR TO DISP-VALUE
131500         DISPLAY DISPLAY-LINE
131600         MOVE 'CREDIT TABLE OVERFLOW COUNT                   '
131700              TO DISP-MESSAGE
131800         MOVE WS-CRED-OVFL-CTR TO DISP-VALUE
131900         DISPLAY DISPLAY-LINE
132000         MOVE 'DEBIT TABLE OVERFLOW COUNT                    '
132100              TO DISP-MESSAGE
132200         MOVE WS-DEBT-OVFL-CTR TO DISP-VALUE
132300         DISPLAY DISPLAY-LINE
132400         MOVE 'TRANSACTION TABLE OVERFLOW COUNT              '
132500              TO DISP-MESSAGE
132600         MOVE WS-TRX-OVFL-CTR TO DISP-VALUE
132700         DISPLAY DISPLAY-LINE
132800     END-IF.
132900     DISPLAY '****     CUSTRPT EOJ         ****'.
133000
133100 550-EXIT.
133200     EXIT.
133300
133400
133500 800-READ-ACCT.
133600
133700     READ ACCT-FILE
133800         AT END MOVE 'YES' TO WS-EOF-ACCT-SW
133900     END-READ.
134000
134100 800-EXIT.
134200     EXIT.
134300
134400
134500 810-READ-CRED.
134600
134700     READ CRED-FILE
134800         AT END MOVE 'YES' TO WS-EOF-CRED-SW
134900     END-READ.
135000
135100 810-EXIT.
135200     EXIT.
135300
135400
135500 820-READ-DEB.
135600
135700     READ DEB-FILE
135800         AT END MOVE 'YES' TO WS-EOF-DEB-SW
135900     END-READ.
136000
136100 820-EXIT.
136200     EXIT.
136300
136400
136500 830-READ-TRX.
136600
136700     READ TRX-FILE
136800         AT END
136900             MOVE 'YES' TO WS-EOF-TRX-SW
137000         NOT AT END
137100             ADD 1 TO WS-TRX-READ-CTR
137200             INSPECT TRX-STATUS CONVERTING
137300                 'abcdefghijklmnopqrstuvwxyz'
137400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
137500             IF TRX-STATUS = 'COMPLETED'
137600                 ADD 1 TO WS-TRX-ACC-CTR
137700             END-IF
137800     END-READ.
137900
138000 830-EXIT.
138100     EXIT.
138200
138300
138400 955-HEADINGS.
138500
138600     ADD 1 TO WS-PAGE-COUNT.
138700     MOVE WS-PAGE-COUNT TO HL-PAGE-NO.
138800     WRITE PRT-LINE FROM HL-HEADER-1
138900         AFTER ADVANCING TOP-OF-FORM.
139000     MOVE 1 TO WS-LINES-USED.
139100     IF WS-CURRENT-CUST-ID NOT = SPACES
139200         MOVE WS-CURRENT-CUST-ID TO HL-CUST-ID
139300         MOVE 2 TO WS-LINE-SPACING
139400         WRITE PRT-LINE FROM HL-HEADER-2
139500             AFTER ADVANCING WS-LINE-SPACING
139600         ADD WS-LINE-SPACING TO WS-LINES-USED
139700         MOVE 1 TO WS-LINE-SPACING
139800         WRITE PRT-LINE FROM HL-HEADER-3
139900             AFTER ADVANCING WS-LINE-SPACING
140000         ADD WS-LINE-SPACING TO WS-LINES-USED
140100     END-IF.
140200
140300 955-EXIT.
140400     EXIT.
