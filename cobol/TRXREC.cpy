000100******************************************************************
000200*                                                                *
000300*    T R X R E C   -   TRANSACTION HISTORY RECORD LAYOUT         *
000400*                                                                *
000500*    ONE RECORD PER POSTED (OR ATTEMPTED) TRANSACTION AGAINST    *
000600*    AN ACCOUNT OR A CREDIT PRODUCT.  FILE TRANSACT IS SUPPLIED  *
000700*    IN ASCENDING TRX-CUSTOMER-ID SEQUENCE.  LOADED ENTIRE INTO  *
000800*    THE TRX-TABLE IN CUSTTAB BY CUSTRPT PARAGRAPH 110-.         *
000900*                                                                *
001000*    89/04/02  RGH  ORIGINAL LAYOUT FOR ACCTBAL CONVERSION.      *
001100*    93/09/14  RGH  ADDED TRX-COMMISSION - REQ FROM FEE BILLING. *
001200*    98/11/02  TCK  Y2K - TRX-CREATED-TS WIDENED TO 4-DIGIT      *
001300*                    YEAR (WAS 2-DIGIT), TIMESTAMP NOW 9(14).    *
001400*                    PERIOD MATCH (240-) NOW COMPARES 6-DIGIT    *
001500*                    YYYYMM, NOT THE OLD YYMM.                   *
001600*    04/06/18  LMW  ADDED GROWTH FILLER PER DP STANDARDS BULL.   *
001700*                    88-4.  RQ TICKET DP04-0512.                 *
001800******************************************************************
001900 01  TRX-RECORD.
002000*    UNIQUE TRANSACTION IDENTIFIER
002100     05  TRX-ID                       PIC X(12).
002200*    FREE-TEXT TRANSACTION TYPE CODE, E.G. DEPOSIT, WITHDRAWAL
002300     05  TRX-TYPE                     PIC X(10).
002400*    TRANSACTION AMOUNT
002500     05  TRX-AMOUNT                   PIC S9(11)V99.
002600*    ACCOUNT LEG OF THE TRANSACTION - SPACES WHEN A CREDIT TRX
002700     05  TRX-ACCOUNT-ID               PIC X(12).
002800*    CREDIT LEG OF THE TRANSACTION - SPACES WHEN AN ACCOUNT TRX
002900     05  TRX-CREDIT-ID                PIC X(12).
003000*    OWNING CUSTOMER
003100     05  TRX-CUSTOMER-ID              PIC X(12).
003200*    COMPLETED / FAILED / PENDING - CASE-INSENSITIVE COMPARE
003300     05  TRX-STATUS                   PIC X(9).
003400*    RUNNING BALANCE OF THE PRODUCT AFTER THIS TRANSACTION
003500     05  TRX-BALANCE-AFTER            PIC S9(11)V99.
003600*    COMMISSION CHARGED ON THIS TRANSACTION, 0 IF NONE
003700     05  TRX-COMMISSION               PIC S9(7)V99.
003800*    POSTING TIMESTAMP YYYYMMDDHHMMSS - LEADING 6 IS THE PERIOD
003900     05  TRX-CREATED-TS               PIC 9(14).
004000*    COMPONENT VIEW OF TRX-CREATED-TS - PERIOD MATCH IN 240-
004100     05  TRX-CREATED-TS-R  REDEFINES TRX-CREATED-TS.
004200         10  TRX-CR-YYYYMM            PIC 9(6).
004300         10  TRX-CR-DD                PIC 9(2).
004400         10  TRX-CR-TIME              PIC 9(6).
004500*    RESERVED FOR FUTURE TRANSACTION-LEVEL FIELDS - DP STD 88-4
004600     05  FILLER                       PIC X(08).
