000100******************************************************************
000200*                                                                *
000300*    S U M R E C   -   CUSTOMER SUMMARY REPORT RECORD LAYOUT     *
000400*                                                                *
000500*    ONE OUTPUT RECORD PER CUSTOMER, WRITTEN AT THE CUSTOMER     *
000600*    CONTROL BREAK.  WRITTEN TO FILE CUSTSUM BY CUSTRPT          *
000700*    PARAGRAPH 230-WRITE-CUST-SUMMARY.                           *
000800*                                                                *
000900*    89/05/06  RGH  ORIGINAL OUTPUT LAYOUT FOR ACCTBAL REPORT.   *
001000*    93/09/14  RGH  ADDED SUM-AVG-DAILY, SUM-AVG-COMMISSION -    *
001100*                    REQ FROM MONTHLY REPORTING (240-).          *
001200*    04/06/18  LMW  ADDED GROWTH FILLER PER DP STANDARDS BULL.   *
001300*                    88-4.  RQ TICKET DP04-0512.                 *
001400******************************************************************
001500 01  SUM-RECORD.
001600*    CUSTOMER THIS SUMMARY BELONGS TO
001700     05  SUM-CUSTOMER-ID              PIC X(12).
001800*    COUNT OF ACCOUNTS
001900     05  SUM-TOTAL-ACCOUNTS           PIC 9(5).
002000*    COUNT OF CREDIT PRODUCTS
002100     05  SUM-TOTAL-CREDITS            PIC 9(5).
002200*    COUNT OF DEBIT CARDS
002300     05  SUM-TOTAL-DEBITS             PIC 9(5).
002400*    SUM OF THE THREE PRODUCT COUNTS ABOVE
002500     05  SUM-TOTAL-PRODUCTS           PIC 9(5).
002600*    COMPLETED TRANSACTIONS, ALL PRODUCTS
002700     05  SUM-TOTAL-TRX                PIC 9(7).
002800*    COMPLETED TRANSACTIONS TIED TO AN ACCOUNT
002900     05  SUM-ACCT-TRX                 PIC 9(7).
003000*    COMPLETED TRANSACTIONS TIED TO A CREDIT PRODUCT
003100     05  SUM-CRED-TRX                 PIC 9(7).
003200*    'Y' WHEN SUM-TOTAL-PRODUCTS IS GREATER THAN ZERO
003300     05  SUM-HAS-PRODUCTS             PIC X(1).
003400*    AVERAGE BALANCE-AFTER FOR THE RUN PERIOD - ZERO IF N/A
003500     05  SUM-AVG-DAILY                PIC S9(11)V99.
003600*    AVERAGE POSITIVE COMMISSION FOR THE RUN PERIOD - ZERO IF N/A
003700     05  SUM-AVG-COMMISSION           PIC S9(7)V99.
003800*    RESERVED FOR FUTURE SUMMARY FIELDS - DP STD 88-4
003900     05  FILLER                       PIC X(08).
