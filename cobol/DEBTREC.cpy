000100******************************************************************
000200*                                                                *
000300*    D E B T R E C   -   DEBIT CARD MASTER RECORD LAYOUT         *
000400*                                                                *
000500*    ONE RECORD PER DEBIT CARD.  FILE DEBITCRD IS SUPPLIED IN    *
000600*    ASCENDING DEB-CUSTOMER-ID SEQUENCE.  LOADED ENTIRE INTO     *
000700*    THE DEBIT-TABLE IN CUSTTAB BY CUSTRPT PARAGRAPH 110-.       *
000800*                                                                *
000900*    89/03/18  RGH  ORIGINAL LAYOUT FOR ACCTBAL CONVERSION.      *
001000*    92/02/09  RGH  ADDED DEB-ASSOC-COUNT - REQ FROM CARD OPS.   *
001100*    98/11/02  TCK  Y2K - DEB-CREATED-TS WIDENED TO 4-DIGIT      *
001200*                    YEAR (WAS 2-DIGIT), TIMESTAMP NOW 9(14).    *
001300*    04/06/18  LMW  ADDED GROWTH FILLER PER DP STANDARDS BULL.   *
001400*                    88-4.  RQ TICKET DP04-0512.                 *
001500******************************************************************
001600 01  DEB-RECORD.
001700*    UNIQUE DEBIT CARD IDENTIFIER
001800     05  DEB-ID                       PIC X(12).
001900*    OWNING CUSTOMER - JOINS TO CUSTOMER-ID-TABLE
002000     05  DEB-CUSTOMER-ID              PIC X(12).
002100*    PRIMARY LINKED ACCOUNT - JOINS TO ACCT-ID, UNIT 4 LOOKUP
002200     05  DEB-PRIMARY-ACCT-ID          PIC X(12).
002300*    COUNT OF ACCOUNTS ASSOCIATED WITH THIS CARD
002400     05  DEB-ASSOC-COUNT              PIC 9(3).
002500*    CARD NUMBER IN THE CLEAR - MASKED BEFORE PRINT, SEE 215-
002600     05  DEB-CARD-NUMBER              PIC X(16).
002700*    COMPONENT VIEW OF DEB-CARD-NUMBER - LAST-4 FOR MASKING
002800     05  DEB-CARD-NUMBER-R  REDEFINES DEB-CARD-NUMBER.
002900         10  DEB-CARD-FIRST12         PIC X(12).
003000         10  DEB-CARD-LAST4           PIC X(4).
003100*    CARD-ISSUED TIMESTAMP YYYYMMDDHHMMSS
003200     05  DEB-CREATED-TS               PIC 9(14).
003300*    'Y'/'N'
003400     05  DEB-ACTIVE                   PIC X(1).
003500*    RESERVED FOR FUTURE CARD-LEVEL FIELDS - DP STD 88-4
003600     05  FILLER                       PIC X(09).
