000100******************************************************************
000200*                                                                *
000300*    A C C T R E C   -   DEPOSIT ACCOUNT MASTER RECORD LAYOUT    *
000400*                                                                *
000500*    ONE RECORD PER DEPOSIT ACCOUNT (SAVINGS, CHECKING OR        *
000600*    FIXED-TERM).  FILE ACCOUNTS IS SUPPLIED IN ASCENDING        *
000700*    ACCT-CUSTOMER-ID SEQUENCE.  LOADED ENTIRE INTO THE          *
000800*    ACCOUNT-TABLE IN CUSTTAB BY CUSTRPT PARAGRAPH 110-.         *
000900*                                                                *
001000*    89/03/11  RGH  ORIGINAL LAYOUT FOR ACCTBAL CONVERSION.      *
001100*    98/11/02  TCK  Y2K - ACCT-CREATED-TS WIDENED TO 4-DIGIT     *
001200*                    YEAR (WAS 2-DIGIT), TIMESTAMP NOW 9(14).    *
001300*    04/06/18  LMW  ADDED GROWTH FILLER PER DP STANDARDS BULL.   *
001400*                    88-4.  RQ TICKET DP04-0512.                 *
001500******************************************************************
001600 01  ACCT-RECORD.
001700*    UNIQUE ACCOUNT IDENTIFIER ASSIGNED AT ACCOUNT OPENING
001800     05  ACCT-ID                      PIC X(12).
001900*    EXTERNAL ACCOUNT NUMBER PRINTED ON STATEMENTS
002000     05  ACCT-NUMBER                  PIC X(16).
002100*    SAVING / CHECKING / FIXED_TERM  (SEE 216- NORMALIZATION)
002200     05  ACCT-TYPE                    PIC X(10).
002300*    OWNING CUSTOMER - JOINS TO CUSTOMER-ID-TABLE
002400     05  ACCT-CUSTOMER-ID             PIC X(12).
002500*    CURRENT LEDGER BALANCE, ZONED, 2 DECIMALS
002600     05  ACCT-BALANCE                 PIC S9(11)V99.
002700*    MONTHLY MAINTENANCE FEE
002800     05  ACCT-MAINT-FEE               PIC S9(7)V99.
002900*    ACCOUNT-OPENED TIMESTAMP YYYYMMDDHHMMSS
003000     05  ACCT-CREATED-TS              PIC 9(14).
003100*    COMPONENT VIEW OF ACCT-CREATED-TS - REPORT DATE STAMPING
003200     05  ACCT-CREATED-TS-R  REDEFINES ACCT-CREATED-TS.
003300         10  ACCT-CR-YYYYMM           PIC 9(6).
003400         10  ACCT-CR-DD               PIC 9(2).
003500         10  ACCT-CR-TIME             PIC 9(6).
003600*    'Y' ACCOUNT OPEN AND USABLE, 'N' CLOSED/FROZEN
003700     05  ACCT-ACTIVE                  PIC X(1).
003800*    RESERVED FOR FUTURE ACCOUNT-LEVEL FIELDS - DP STD 88-4
003900     05  FILLER                       PIC X(10).
