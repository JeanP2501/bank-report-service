000100******************************************************************
000200*                                                                *
000300*    C R E D R E C   -   CREDIT PRODUCT MASTER RECORD LAYOUT     *
000400*                                                                *
000500*    ONE RECORD PER CREDIT PRODUCT (PERSONAL LOAN, BUSINESS      *
000600*    LOAN OR CREDIT CARD).  FILE CREDITS IS SUPPLIED IN          *
000700*    ASCENDING CRED-CUSTOMER-ID SEQUENCE.  LOADED ENTIRE INTO    *
000800*    THE CREDIT-TABLE IN CUSTTAB BY CUSTRPT PARAGRAPH 110-.      *
000900*                                                                *
001000*    89/03/11  RGH  ORIGINAL LAYOUT FOR ACCTBAL CONVERSION.      *
001100*    91/07/22  RGH  ADDED CRED-AVAILABLE - REQ FROM LOAN OPS.    *
001200*    98/11/02  TCK  Y2K - CRED-CREATED-TS WIDENED TO 4-DIGIT     *
001300*                    YEAR (WAS 2-DIGIT), TIMESTAMP NOW 9(14).    *
001400*    04/06/18  LMW  ADDED GROWTH FILLER PER DP STANDARDS BULL.   *
001500*                    88-4.  RQ TICKET DP04-0512.                 *
001600******************************************************************
001700 01  CRED-RECORD.
001800*    UNIQUE CREDIT PRODUCT IDENTIFIER
001900     05  CRED-ID                      PIC X(12).
002000*    EXTERNAL CREDIT/LOAN/CARD NUMBER
002100     05  CRED-NUMBER                  PIC X(16).
002200*    PERSONAL_LOAN / BUSINESS_LOAN / CREDIT_CARD (SEE 217-)
002300     05  CRED-TYPE                    PIC X(13).
002400*    OWNING CUSTOMER - JOINS TO CUSTOMER-ID-TABLE
002500     05  CRED-CUSTOMER-ID             PIC X(12).
002600*    APPROVED CREDIT LIMIT
002700     05  CRED-LIMIT                   PIC S9(11)V99.
002800*    OUTSTANDING BALANCE OWED
002900     05  CRED-BALANCE                 PIC S9(11)V99.
003000*    REMAINING AVAILABLE CREDIT
003100     05  CRED-AVAILABLE               PIC S9(11)V99.
003200*    ANNUAL INTEREST RATE, PERCENT, 4 DECIMALS
003300     05  CRED-INT-RATE                PIC S9(3)V9(4).
003400*    CREDIT-OPENED TIMESTAMP YYYYMMDDHHMMSS
003500     05  CRED-CREATED-TS              PIC 9(14).
003600*    COMPONENT VIEW OF CRED-CREATED-TS - REPORT DATE STAMPING
003700     05  CRED-CREATED-TS-R  REDEFINES CRED-CREATED-TS.
003800         10  CRED-CR-YYYYMM           PIC 9(6).
003900         10  CRED-CR-DD               PIC 9(2).
004000         10  CRED-CR-TIME             PIC 9(6).
004100*    'Y'/'N' - MISSING TREATED AS INACTIVE, SEE RULE 214-
004200     05  CRED-ACTIVE                  PIC X(1).
004300*    RESERVED FOR FUTURE CREDIT-LEVEL FIELDS - DP STD 88-4
004400     05  FILLER                       PIC X(11).
