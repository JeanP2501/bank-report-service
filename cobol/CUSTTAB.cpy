000100******************************************************************
000200*                                                                *
000300*    C U S T T A B   -   IN-MEMORY LOOKUP TABLES FOR CUSTRPT     *
000400*                                                                *
000500*    LOADED ENTIRE FROM THE FOUR SORTED INPUT FILES BY           *
000600*    PARAGRAPH 110-LOAD-PRODUCT-TABLES, THEN SEARCHED BY KEY     *
000700*    THE WAY CNTRLBRK SEARCHES ITS CUSTOMER-NAME TABLE.  SIZED   *
000800*    FOR A SINGLE OVERNIGHT RUN'S WORTH OF CUSTOMER ACTIVITY -   *
000900*    IF A FILE EXCEEDS ITS TABLE SIZE THE EXCESS RECORDS ARE     *
001000*    COUNTED AS OVERFLOW AND SKIPPED (SEE WS-xxx-OVFL-CTR IN     *
001100*    CUSTRPT AND PARAGRAPH 110-).                                *
001200*                                                                *
001300*    89/05/06  RGH  ORIGINAL TABLE LAYOUT FOR ACCTBAL REPORT.    *
001400*    93/09/14  RGH  RAISED TRX-TABLE FROM 2000 TO 5000 ENTRIES - *
001500*                    VOLUME GROWTH, REQ FROM OPERATIONS.         *
001600*    04/06/18  LMW  NO LAYOUT CHANGE - TABLE SIZES REVIEWED AND *
001700*                    LEFT AS IS.  RQ TICKET DP04-0512.          *
001800******************************************************************
001900
002000 01  CUSTOMER-ID-TABLE.
002100     05  CUSTOMER-ID-ENTRY  OCCURS 1000 TIMES
002200                            INDEXED BY CUST-IX CUST-SRCH-IX.
002300         10  TC-CUSTOMER-ID           PIC X(12).
002400 01  CUST-TABLE-COUNT                 PIC S9(4) COMP VALUE ZERO.
002500
002600 01  ACCOUNT-TABLE.
002700     05  ACCOUNT-ENTRY  OCCURS 2000 TIMES
002800                        INDEXED BY ACCT-IX ACCT-SRCH-IX.
002900         10  TA-ACCT-ID               PIC X(12).
003000         10  TA-ACCT-NUMBER           PIC X(16).
003100         10  TA-ACCT-TYPE             PIC X(10).
003200         10  TA-ACCT-CUSTOMER-ID      PIC X(12).
003300         10  TA-ACCT-BALANCE          PIC S9(11)V99.
003400         10  TA-ACCT-MAINT-FEE        PIC S9(7)V99.
003500         10  TA-ACCT-ACTIVE           PIC X(1).
003600 01  ACCT-TABLE-COUNT                 PIC S9(4) COMP VALUE ZERO.
003700
003800 01  CREDIT-TABLE.
003900     05  CREDIT-ENTRY  OCCURS 2000 TIMES
004000                       INDEXED BY CRED-IX CRED-SRCH-IX.
004100         10  TR-CRED-ID               PIC X(12).
004200         10  TR-CRED-NUMBER           PIC X(16).
004300         10  TR-CRED-TYPE             PIC X(13).
004400         10  TR-CRED-CUSTOMER-ID      PIC X(12).
004500         10  TR-CRED-LIMIT            PIC S9(11)V99.
004600         10  TR-CRED-BALANCE          PIC S9(11)V99.
004700         10  TR-CRED-AVAILABLE        PIC S9(11)V99.
004800         10  TR-CRED-ACTIVE           PIC X(1).
004900 01  CRED-TABLE-COUNT                 PIC S9(4) COMP VALUE ZERO.
005000
005100 01  DEBIT-TABLE.
005200     05  DEBIT-ENTRY  OCCURS 2000 TIMES
005300                      INDEXED BY DEB-IX DEB-SRCH-IX.
005400         10  TD-DEB-ID                PIC X(12).
005500         10  TD-DEB-CUSTOMER-ID       PIC X(12).
005600         10  TD-DEB-PRIMARY-ACCT-ID   PIC X(12).
005700         10  TD-DEB-CARD-NUMBER       PIC X(16).
005800         10  TD-DEB-ACTIVE            PIC X(1).
005900 01  DEBT-TABLE-COUNT                 PIC S9(4) COMP VALUE ZERO.
006000
006100 01  TRX-TABLE.
006200     05  TRX-ENTRY  OCCURS 5000 TIMES
006300                    INDEXED BY TRX-IX TRX-SRCH-IX.
006400         10  TT-TRX-ACCOUNT-ID        PIC X(12).
006500         10  TT-TRX-CREDIT-ID         PIC X(12).
006600         10  TT-TRX-CUSTOMER-ID       PIC X(12).
006700         10  TT-TRX-STATUS            PIC X(9).
006900         10  TT-TRX-BALANCE-AFTER     PIC S9(11)V99.
007000         10  TT-TRX-COMMISSION        PIC S9(7)V99.
007100         10  TT-TRX-YYYYMM            PIC 9(6).
007200 01  TRX-TABLE-COUNT                  PIC S9(4) COMP VALUE ZERO.
